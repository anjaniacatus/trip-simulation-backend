000100****************************************************************
000200* Copybook      :: TRPSTPC
000300* Letzte Aenderung :: 2019-02-19
000400* Letzte Version   :: G.00.01
000500* Kurzbeschreibung :: Satzbild STOP-LOG (Rast/Tanken/Reset)
000600*
000700* Aenderungen
000800*----------------------------------------------------------------*
000900* Vers. | Datum    | von | Kommentar                             *
001000*-------|----------|-----|---------------------------------------*
001100*G.00.00|2019-01-29| kl  | Neuerstellung
001200*G.00.01|2019-02-19| rh  | FILLER auf 80 Byte nachgezogen
001300*----------------------------------------------------------------*
001400*
001500* Ausgabedatei STOP-LOG (line sequential, 80 Byte fest), in der
001600* Reihenfolge des Auftretens je Trip.
001700*
001800 01          STOP-LOG-RECORD.
001900     05      SL-TRIP-ID              PIC X(08).
002000     05      SL-STOP-SEQ             PIC  9(04).
002100     05      SL-ELAPSED-HRS          PIC S9(04)V9(04).
002200     05      SL-LONGITUDE            PIC S9(04)V9(06).
002300     05      SL-LATITUDE             PIC S9(03)V9(06).
002400     05      SL-REASON               PIC X(20).
002500     05      FILLER                  PIC X(21).
