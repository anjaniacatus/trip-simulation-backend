000100****************************************************************
000200* Copybook      :: TRPLNKC
000300* Letzte Aenderung :: 2019-02-18
000400* Letzte Version   :: G.00.02
000500* Kurzbeschreibung :: Uebergabebereich TRPDRV0O <-> TRPSIM0M
000600*
000700* Aenderungen
000800*----------------------------------------------------------------*
000900* Vers. | Datum    | von | Kommentar                             *
001000*-------|----------|-----|---------------------------------------*
001100*G.00.00|2019-01-29| kl  | Neuerstellung
001200*G.00.01|2019-02-04| kl  | Stop-Tabelle ergaenzt (SSFNEU-REQ-0114)
001300*G.00.02|2019-02-18| rh  | Tabellengroessen an MAX-ITERATIONS
001400*       |          |     | angeglichen (SSFNEU-REQ-0119)
001500*----------------------------------------------------------------*
001600*
001700* Dieser Bereich wird vom Treiber TRPDRV0O gefuellt (Kopfdaten und
001800* Routenpunkttabelle) und per CALL ... USING LINK-REC an das
001900* Regelwerk-Modul TRPSIM0M uebergeben. TRPSIM0M liefert darin die
002000* Aktivitaeten- und Stopptabelle sowie die Summensaetze zurueck.
002100*
002200 01          LINK-REC.
002300*
002400*--------------------------------------------------------------------*
002500* Eingabe: Kopfdaten des Trips (aus TRIP-HEADER-RECORD)
002600*--------------------------------------------------------------------*
002700     05      LINK-TRIP-HDR.
002800         10  LINK-TRIP-ID             PIC X(08).
002900         10  LINK-TOTAL-DISTANCE      PIC S9(05)V9(04) COMP.
003000         10  LINK-TOTAL-DURATION      PIC S9(03)V9(04) COMP.
003100         10  LINK-CYCLE-USED          PIC S9(03)V9(04) COMP.
003200         10  LINK-START-DATE          PIC  9(08)       COMP.
003300         10  LINK-START-TIME          PIC  9(06)       COMP.
003400         10  LINK-POINT-COUNT         PIC  9(04)       COMP.
003500*
003600*--------------------------------------------------------------------*
003700* Eingabe: Routenpunkte, in Routenreihenfolge, inkl. der von
003800* TRPSIM0M nachgetragenen kumulierten Entfernung (CUM-DISTANCE)
003900*--------------------------------------------------------------------*
004000     05      LINK-ROUTE-TBL OCCURS 1000
004100                 INDEXED BY LINK-ROUTE-IX.
004200         10  LINK-RT-SEQ-NO           PIC  9(04)       COMP.
004300         10  LINK-RT-LONGITUDE        PIC S9(04)V9(06) COMP.
004400         10  LINK-RT-LATITUDE         PIC S9(03)V9(06) COMP.
004500         10  LINK-RT-CUM-DIST         PIC S9(07)V9(04) COMP.
004600*
004700*--------------------------------------------------------------------*
004800* Rueckgabe: Gesamtergebnis des Laufs
004900*--------------------------------------------------------------------*
005000     05      LINK-RESULT.
005100         10  LINK-STATUS              PIC X(02).
005200             88  LINK-STATUS-OK                 VALUE "OK".
005300             88  LINK-STATUS-INVALID            VALUE "VE".
005400             88  LINK-STATUS-ITER-OVFL          VALUE "IT".
005500         10  LINK-TOTAL-ELAPSED       PIC S9(04)V9(04) COMP.
005600         10  LINK-ACTIVITY-COUNT      PIC  9(04)       COMP.
005700         10  LINK-STOP-COUNT          PIC  9(04)       COMP.
005800*
005900*--------------------------------------------------------------------*
006000* Rueckgabe: Aktivitaetenprotokoll, chronologisch
006100*
006200* Tabellengroesse bewusst = K-MAX-ITERATIONS (siehe KONSTANTE-FELDER
006300* in TRPSIM0M) - jede Iteration der Fahrschleife kann hoechstens
006400* eine Aktivitaet anlegen, das ist der worst-case.
006500*--------------------------------------------------------------------*
006600     05      LINK-ACT-TBL OCCURS 10000
006700                 INDEXED BY LINK-ACT-IX.
006800         10  LINK-ACT-START-DATE      PIC  9(08)       COMP.
006900         10  LINK-ACT-START-TIME      PIC  9(06)       COMP.
007000         10  LINK-ACT-END-DATE        PIC  9(08)       COMP.
007100         10  LINK-ACT-END-TIME        PIC  9(06)       COMP.
007200         10  LINK-ACT-TYPE            PIC X(20).
007300             88  LINK-ACT-IS-DRIVING         VALUE "DRIVING".
007400             88  LINK-ACT-IS-ON-DUTY         VALUE
007500                                         "ON_DUTY_NOT_DRIVING".
007600             88  LINK-ACT-IS-OFF-DUTY        VALUE "OFF_DUTY".
007700         10  LINK-ACT-DURATION        PIC S9(03)V9(04) COMP.
007800*
007900*--------------------------------------------------------------------*
008000* Rueckgabe: Stopp-Protokoll, in Reihenfolge des Auftretens
008100*--------------------------------------------------------------------*
008200     05      LINK-STOP-TBL OCCURS 10000
008300                 INDEXED BY LINK-STOP-IX.
008400         10  LINK-STOP-ELAPSED        PIC S9(04)V9(04) COMP.
008500         10  LINK-STOP-LONGITUDE      PIC S9(04)V9(06) COMP.
008600         10  LINK-STOP-LATITUDE       PIC S9(03)V9(06) COMP.
008700         10  LINK-STOP-HAS-LOC        PIC X(01).
008800             88  LINK-STOP-LOC-PRESENT       VALUE "J".
008900             88  LINK-STOP-LOC-ABSENT        VALUE "N".
009000         10  LINK-STOP-REASON         PIC X(20).
009100*
009200     05      FILLER                   PIC X(01).
