000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600
000700* Regelwerk-Modul fuer die HOS-Tagesplanung
000800?SEARCH  =TRPSIM0
000900
001000?NOLMAP, SYMBOLS, INSPECT
001100?SAVE ALL
001200?SAVEABEND
001300?LINES 66
001400?CHECK 3
001500
001600 IDENTIFICATION DIVISION.
001700
001800 PROGRAM-ID.    TRPDRV0O.
001900 AUTHOR.        H J BRINKMANN.
002000 INSTALLATION.  WSOFT WUPPERTAL - ANWENDUNGSENTWICKLUNG SPEDITION.
002100 DATE-WRITTEN.  12.06.1986.
002200 DATE-COMPILED.
002300 SECURITY.      NUR INTERNE VERWENDUNG - DISPOSITION/FUHRPARK.
002400
002500*****************************************************************
002600* Letzte Aenderung :: 2002-06-03
002700* Letzte Version   :: C.00.05
002800* Kurzbeschreibung :: Treiber HOS-Tagesplanung (Fahrer-Lenkzeiten)
002900* Auftrag          :: TRPSYS-1
003000*
003100* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003300*----------------------------------------------------------------*
003400* Vers. | Datum    | von | Kommentar                             *
003500*-------|----------|-----|---------------------------------------*
003600*A.00.00|1986-06-12| hjb | Neuerstellung (Batchlauf Tourenplanung)
003700*A.00.01|1989-09-04| hjb | Routenpunkte jetzt variable Anzahl,
003800*       |          |     | frueher fest 50 Punkte/Tour
003900*B.00.00|1993-02-17| klm | Umstellung auf TRIP-REQUEST/-SUMMARY
004000*       |          |     | Satzbilder (Auftrag TRPSYS-044)
004100*B.00.01|1994-07-29| klm | Abbruchbehandlung bei leerem Request
004200*       |          |     | nachgezogen (TRPSYS-061)
004300*C.00.00|1998-11-23| rh  | Jahr-2000-Umstellung: Datumsfelder von
004400*       |          |     | 6 auf 8 Stellen (JJJJMMTT), Test gegen
004500*       |          |     | SSFRARCH-Archivbestand 1999/2000 (Y2K,
004600*       |          |     | TRPSYS-079)
004700*C.00.01|1999-01-14| rh  | Nachtrag Y2K: TH-START-DATE/TS-Felder
004800*       |          |     | in Kopiebuecher ebenfalls 8-stellig
004900*C.00.02|1999-09-30| kl  | Pruefung LINK-POINT-COUNT gegen 1000
005000*       |          |     | (Tabellenobergrenze) ergaenzt
005100*C.00.03|2000-05-10| kl  | Summensatz TRIP-SUMMARY wird jetzt auch
005200*       |          |     | bei PRG-ABBRUCH mit Status "AB" geschrieben
005300*C.00.04|2001-11-08| rh  | FEHLER-ANZEIGE bei File-Status ungleich
005400*       |          |     | 00 praeziser (Dateiname in Meldung)
005500*C.00.05|2002-06-03| kl  | Nachtrag zu C.00.03: PERFORM B200-WRITE-
005600*       |          |     | OUTPUT fehlte in den beiden Abbruchzweigen
005700*       |          |     | (ueberzaehlige Routenpunkte / Lesefehler
005800*       |          |     | Routenpunkt) - Summensatz wurde entgegen
005900*       |          |     | der Beschreibung dort bisher nicht
006000*       |          |     | geschrieben (TRPSYS-097)
006100*----------------------------------------------------------------*
006200*
006300* Programmbeschreibung
006400* --------------------
006500* Liest je Lauf genau einen Tourenauftrag aus TRIP-REQUEST (Kopfsatz
006600* gefolgt von den Routenpunkten), uebergibt die Daten per LINK-REC
006700* an das Regelwerk-Modul TRPSIM0M (US-amerikanische HOS-Regeln fuer
006800* Eigentransport-Fahrer, siehe dort) und schreibt die von TRPSIM0M
006900* ermittelten Aktivitaeten, Stopps und den Summensatz auf die
007000* Ausgabedateien ACTIVITY-LOG, STOP-LOG und TRIP-SUMMARY.
007100*
007200******************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     SWITCH-15 IS ANZEIGE-VERSION
007900         ON STATUS IS SHOW-VERSION
008000     CLASS ALPHNUM IS "0123456789"
008100                      "abcdefghijklmnopqrstuvwxyz"
008200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008300                      " .,;-_!§$%&/=*+".
008400
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT TRIP-REQUEST-FILE   ASSIGN TO TRIPREQ
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS   IS FILE-STATUS.
009000     SELECT ACTIVITY-LOG-FILE   ASSIGN TO ACTVLOG
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS   IS FILE-STATUS.
009300     SELECT STOP-LOG-FILE       ASSIGN TO STOPLOG
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS   IS FILE-STATUS.
009600     SELECT TRIP-SUMMARY-FILE   ASSIGN TO TRIPSUM
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS   IS FILE-STATUS.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  TRIP-REQUEST-FILE
010300     LABEL RECORDS ARE STANDARD.
010400     COPY    TRPREQC.
010500
010600 FD  ACTIVITY-LOG-FILE
010700     LABEL RECORDS ARE STANDARD.
010800     COPY    TRPACTC.
010900
011000 FD  STOP-LOG-FILE
011100     LABEL RECORDS ARE STANDARD.
011200     COPY    TRPSTPC.
011300
011400 FD  TRIP-SUMMARY-FILE
011500     LABEL RECORDS ARE STANDARD.
011600     COPY    TRPSUMC.
011700
011800 WORKING-STORAGE SECTION.
011900*--------------------------------------------------------------------*
012000* Comp-Felder: Präfix Cn mit n = Anzahl Digits
012100*--------------------------------------------------------------------*
012200 01          COMP-FELDER.
012300     05      C4-ANZ              PIC S9(04) COMP.
012400     05      C4-COUNT            PIC S9(04) COMP.
012500     05      C4-I1               PIC S9(04) COMP.
012600     05      C4-I2               PIC S9(04) COMP.
012700     05      C4-LEN              PIC S9(04) COMP.
012800     05      C4-PTR              PIC S9(04) COMP.
012900
013000     05      C4-X.
013100      10                         PIC X value low-value.
013200      10     C4-X2               PIC X.
013300     05      C4-NUM redefines C4-X
013400                                 PIC S9(04) COMP.
013500
013600     05      C9-ANZ              PIC S9(09) COMP.
013700     05      C9-COUNT            PIC S9(09) COMP.
013800
013900     05      C18-VAL             PIC S9(18) COMP.
014000     05      FILLER              PIC X(01).
014100*--------------------------------------------------------------------*
014200* Display-Felder: Präfix D
014300*--------------------------------------------------------------------*
014400 01          DISPLAY-FELDER.
014500     05      D-NUM1              PIC  9.
014600     05      D-NUM2              PIC  9(02).
014700     05      D-NUM3              PIC  9(03).
014800     05      D-NUM4              PIC -9(04).
014900     05      D-NUM6              PIC  9(06).
015000     05      D-NUM9              PIC  9(09).
015100     05      D-TRIP-ID           PIC X(08).
015200     05      FILLER              PIC X(01).
015300
015400*--------------------------------------------------------------------*
015500* Felder mit konstantem Inhalt: Präfix K
015600*--------------------------------------------------------------------*
015700 01          KONSTANTE-FELDER.
015800     05      K-MODUL             PIC X(08)          VALUE "TRPDRV0O".
015900     05      K-MAX-PUNKTE        PIC S9(04) COMP    VALUE 1000.
016000     05      FILLER              PIC X(01).
016100
016200*----------------------------------------------------------------*
016300* Conditional-Felder
016400*----------------------------------------------------------------*
016500 01          SCHALTER.
016600     05      FILE-STATUS         PIC X(02).
016700          88 FILE-OK                         VALUE "00".
016800          88 FILE-NOK                        VALUE "01" THRU "99".
016900          88 FILE-TIME-OUT                   VALUE "30".
017000     05      REC-STAT REDEFINES  FILE-STATUS.
017100        10   FILE-STATUS1        PIC X.
017200          88 FILE-EOF                        VALUE "1".
017300          88 FILE-INVALID                    VALUE "2".
017400          88 FILE-PERMERR                    VALUE "3".
017500          88 FILE-LOGICERR                   VALUE "4".
017600          88 FILE-NONAME                     VALUE "5" THRU "8".
017700          88 FILE-IMPLERR                    VALUE "9".
017800        10                       PIC X.
017900
018000     05      MSG-STATUS          PIC 9       VALUE ZERO.
018100          88 MSG-OK                          VALUE ZERO.
018200          88 MSG-EOF                         VALUE 1.
018300
018400     05      PRG-STATUS          PIC 9.
018500          88 PRG-OK                          VALUE ZERO.
018600          88 PRG-NOK                         VALUE 1 THRU 9.
018700          88 PRG-ENDE                        VALUE 1.
018800          88 PRG-ABBRUCH                     VALUE 2.
018900     05      FILLER              PIC X(01).
019000
019100*--------------------------------------------------------------------*
019200* weitere Arbeitsfelder
019300*--------------------------------------------------------------------*
019400 01          WORK-FELDER.
019500     05      W-DUMMY             PIC X(02).
019600     05      FILLER              PIC X(01).
019700 01          ZEILE               PIC X(80) VALUE SPACES.
019800
019900*--------------------------------------------------------------------*
020000* Uebergabebereich an das Regelwerk-Modul TRPSIM0M
020100*--------------------------------------------------------------------*
020200     COPY    TRPLNKC.
020300
020400 PROCEDURE DIVISION.
020500
020600******************************************************************
020700* Steuerungs-Section
020800******************************************************************
020900 A100-STEUERUNG SECTION.
021000 A100-00.
021100**  ---> wenn SWITCH-15 gesetzt ist
021200**  ---> nur Uebersetzungszeitpunkt zeigen und dann beenden
021300     IF  SHOW-VERSION
021400         DISPLAY K-MODUL " vom: " WHEN-COMPILED
021500         STOP RUN
021600     END-IF
021700
021800**  ---> Vorlauf: oeffnen Dateien etc.
021900     PERFORM B000-VORLAUF
022000**  ---> Verarbeitung
022100     IF  PRG-ABBRUCH
022200         CONTINUE
022300     ELSE
022400         PERFORM B100-VERARBEITUNG
022500     END-IF
022600
022700**  ---> Nachlauf: Dateien schliessen etc.
022800     PERFORM B090-ENDE
022900     STOP RUN
023000     .
023100 A100-99.
023200     EXIT.
023300
023400******************************************************************
023500* Vorlauf
023600******************************************************************
023700 B000-VORLAUF SECTION.
023800 B000-00.
023900**  ---> Initialisierung Felder
024000     PERFORM C000-INIT
024100
024200**  ---> Dateien eroeffnen
024300     OPEN INPUT  TRIP-REQUEST-FILE
024400     IF  NOT FILE-OK
024500         MOVE "TRIPREQ"   TO D-TRIP-ID
024600         PERFORM Z900-DATEIFEHLER
024700     END-IF
024800
024900     OPEN OUTPUT ACTIVITY-LOG-FILE
025000     IF  NOT FILE-OK
025100         MOVE "ACTVLOG"   TO D-TRIP-ID
025200         PERFORM Z900-DATEIFEHLER
025300     END-IF
025400
025500     OPEN OUTPUT STOP-LOG-FILE
025600     IF  NOT FILE-OK
025700         MOVE "STOPLOG"   TO D-TRIP-ID
025800         PERFORM Z900-DATEIFEHLER
025900     END-IF
026000
026100     OPEN OUTPUT TRIP-SUMMARY-FILE
026200     IF  NOT FILE-OK
026300         MOVE "TRIPSUM"   TO D-TRIP-ID
026400         PERFORM Z900-DATEIFEHLER
026500     END-IF
026600     .
026700 B000-99.
026800     EXIT.
026900
027000******************************************************************
027100* Ende
027200******************************************************************
027300 B090-ENDE SECTION.
027400 B090-00.
027500
027600     IF PRG-ABBRUCH
027700        CLOSE TRIP-REQUEST-FILE
027800              ACTIVITY-LOG-FILE
027900              STOP-LOG-FILE
028000              TRIP-SUMMARY-FILE
028100        DISPLAY ">>> ABBRUCH !!! <<< "
028200        DISPLAY "<EOF>"
028300     ELSE
028400        CLOSE TRIP-REQUEST-FILE
028500              ACTIVITY-LOG-FILE
028600              STOP-LOG-FILE
028700              TRIP-SUMMARY-FILE
028800
028900        STRING "Trip "               DELIMITED BY SIZE,
029000               LINK-TRIP-ID          DELIMITED BY SPACE,
029100               " verarbeitet, Status " DELIMITED BY SIZE,
029200               LINK-STATUS           DELIMITED BY SIZE
029300        INTO ZEILE
029400        DISPLAY ZEILE
029500        MOVE SPACES TO ZEILE
029600
029700        MOVE LINK-ACTIVITY-COUNT TO D-NUM4
029800        STRING "Aktivitaeten: "      DELIMITED BY SIZE,
029900               D-NUM4                DELIMITED BY SIZE
030000        INTO ZEILE
030100        DISPLAY ZEILE
030200        MOVE SPACES TO ZEILE
030300
030400        MOVE LINK-STOP-COUNT TO D-NUM4
030500        STRING "Stopps      : "      DELIMITED BY SIZE,
030600               D-NUM4                DELIMITED BY SIZE
030700        INTO ZEILE
030800        DISPLAY ZEILE
030900        MOVE SPACES TO ZEILE
031000
031100        DISPLAY "<EOF>"
031200     END-IF
031300     .
031400 B090-99.
031500     EXIT.
031600
031700******************************************************************
031800* Verarbeitung
031900******************************************************************
032000 B100-VERARBEITUNG SECTION.
032100 B100-00.
032200     PERFORM D100-READ-HEADER
032300
032400     IF  PRG-ABBRUCH
032500         GO TO B100-99
032600     END-IF
032700
032800     IF  LINK-POINT-COUNT > K-MAX-PUNKTE
032900         DISPLAY "Trip " LINK-TRIP-ID " hat mehr als "
033000                 K-MAX-PUNKTE " Routenpunkte - abgewiesen"
033100         SET PRG-ABBRUCH TO TRUE
033200         MOVE "AB" TO LINK-STATUS
033300         PERFORM B200-WRITE-OUTPUT
033400         GO TO B100-99
033500     END-IF
033600
033700     PERFORM D200-00 THRU D200-99
033800         VARYING C4-I1 FROM 1 BY 1
033900             UNTIL C4-I1 > LINK-POINT-COUNT
034000                OR PRG-ABBRUCH
034100
034200     IF  PRG-ABBRUCH
034300         MOVE "AB" TO LINK-STATUS
034400         PERFORM B200-WRITE-OUTPUT
034500         GO TO B100-99
034600     END-IF
034700
034800**  ---> Aufrufen Regelwerk-Modul fuer HOS-Tagesplanung
034900     CALL "TRPSIM0M" USING LINK-REC
035000
035100     EVALUATE TRUE
035200        WHEN LINK-STATUS-OK        CONTINUE
035300
035400        WHEN LINK-STATUS-INVALID
035500             DISPLAY "TRPSIM0M meldet ungueltigen Trip "
035600                     LINK-TRIP-ID
035700             SET PRG-ABBRUCH TO TRUE
035800
035900        WHEN LINK-STATUS-ITER-OVFL
036000             DISPLAY "TRPSIM0M: Iterationsgrenze erreicht bei Trip "
036100                     LINK-TRIP-ID
036200             SET PRG-ABBRUCH TO TRUE
036300
036400        WHEN OTHER
036500             DISPLAY "TRPSIM0M: unbekannter RC " LINK-STATUS
036600             SET PRG-ABBRUCH TO TRUE
036700     END-EVALUATE
036800
036900     PERFORM B200-WRITE-OUTPUT
037000     .
037100 B100-99.
037200     EXIT.
037300
037400******************************************************************
037500* Ausgabedateien aus LINK-REC schreiben
037600******************************************************************
037700 B200-WRITE-OUTPUT SECTION.
037800 B200-00.
037900     PERFORM E100-00 THRU E100-99
038000         VARYING C4-I1 FROM 1 BY 1
038100             UNTIL C4-I1 > LINK-ACTIVITY-COUNT
038200
038300     PERFORM E200-00 THRU E200-99
038400         VARYING C4-I1 FROM 1 BY 1
038500             UNTIL C4-I1 > LINK-STOP-COUNT
038600
038700     PERFORM E300-WRITE-SUMMARY
038800     .
038900 B200-99.
039000     EXIT.
039100
039200******************************************************************
039300* Initialisierung von Feldern und Strukturen
039400******************************************************************
039500 C000-INIT SECTION.
039600 C000-00.
039700     INITIALIZE SCHALTER
039800                WORK-FELDER
039900                LINK-REC
040000     .
040100 C000-99.
040200     EXIT.
040300
040400******************************************************************
040500* Kopfsatz TRIP-REQUEST lesen und in LINK-TRIP-HDR einstellen
040600******************************************************************
040700 D100-READ-HEADER SECTION.
040800 D100-00.
040900     READ TRIP-REQUEST-FILE
041000        AT END
041100            DISPLAY "TRIP-REQUEST ist leer - kein Auftrag"
041200            SET PRG-ABBRUCH TO TRUE
041300            GO TO D100-99
041400     END-READ
041500
041600     IF  NOT FILE-OK AND NOT FILE-EOF
041700         MOVE "TRIPREQ"   TO D-TRIP-ID
041800         PERFORM Z900-DATEIFEHLER
041900         GO TO D100-99
042000     END-IF
042100
042200     MOVE TH-TRIP-ID             TO LINK-TRIP-ID
042300     MOVE TH-TOTAL-DISTANCE      TO LINK-TOTAL-DISTANCE
042400     MOVE TH-TOTAL-DURATION      TO LINK-TOTAL-DURATION
042500     MOVE TH-CYCLE-USED          TO LINK-CYCLE-USED
042600     MOVE TH-START-DATE          TO LINK-START-DATE
042700     MOVE TH-START-TIME          TO LINK-START-TIME
042800     MOVE TH-POINT-COUNT         TO LINK-POINT-COUNT
042900     .
043000 D100-99.
043100     EXIT.
043200
043300******************************************************************
043400* Routenpunkte lesen und in LINK-ROUTE-TBL einstellen
043500******************************************************************
043600 D200-READ-POINTS SECTION.
043700 D200-00.
043800     READ TRIP-REQUEST-FILE
043900        AT END
044000            DISPLAY "TRIP-REQUEST: weniger Routenpunkte als "
044100                    "LINK-POINT-COUNT angibt"
044200            SET PRG-ABBRUCH TO TRUE
044300            GO TO D200-99
044400     END-READ
044500
044600     IF  NOT FILE-OK AND NOT FILE-EOF
044700         MOVE "TRIPREQ"   TO D-TRIP-ID
044800         PERFORM Z900-DATEIFEHLER
044900         GO TO D200-99
045000     END-IF
045100
045200     MOVE TP-SEQ-NO       TO LINK-RT-SEQ-NO (C4-I1)
045300     MOVE TP-LONGITUDE    TO LINK-RT-LONGITUDE (C4-I1)
045400     MOVE TP-LATITUDE     TO LINK-RT-LATITUDE (C4-I1)
045500     MOVE ZERO            TO LINK-RT-CUM-DIST (C4-I1)
045600     .
045700 D200-99.
045800     EXIT.
045900
046000******************************************************************
046100* Aktivitaetensatz schreiben
046200******************************************************************
046300 E100-WRITE-ACTIVITY SECTION.
046400 E100-00.
046500     MOVE LINK-TRIP-ID                   TO AL-TRIP-ID
046600     MOVE C4-I1                          TO AL-ACT-SEQ
046700     MOVE LINK-ACT-START-DATE (C4-I1)    TO AL-START-DATE
046800     MOVE LINK-ACT-START-TIME (C4-I1)    TO AL-START-TIME
046900     MOVE LINK-ACT-END-DATE (C4-I1)      TO AL-END-DATE
047000     MOVE LINK-ACT-END-TIME (C4-I1)      TO AL-END-TIME
047100     MOVE LINK-ACT-TYPE (C4-I1)          TO AL-ACTIVITY-TYPE
047200     MOVE LINK-ACT-DURATION (C4-I1)      TO AL-DURATION-HRS
047300
047400     WRITE ACTIVITY-LOG-RECORD
047500     IF  NOT FILE-OK
047600         MOVE "ACTVLOG"   TO D-TRIP-ID
047700         PERFORM Z900-DATEIFEHLER
047800     END-IF
047900     .
048000 E100-99.
048100     EXIT.
048200
048300******************************************************************
048400* Stoppsatz schreiben
048500******************************************************************
048600 E200-WRITE-STOP SECTION.
048700 E200-00.
048800     MOVE LINK-TRIP-ID                   TO SL-TRIP-ID
048900     MOVE C4-I1                          TO SL-STOP-SEQ
049000     MOVE LINK-STOP-ELAPSED (C4-I1)      TO SL-ELAPSED-HRS
049100     IF  LINK-STOP-LOC-PRESENT (C4-I1)
049200         MOVE LINK-STOP-LONGITUDE (C4-I1) TO SL-LONGITUDE
049300         MOVE LINK-STOP-LATITUDE (C4-I1)  TO SL-LATITUDE
049400     ELSE
049500         MOVE ZERO                        TO SL-LONGITUDE
049600         MOVE ZERO                        TO SL-LATITUDE
049700     END-IF
049800     MOVE LINK-STOP-REASON (C4-I1)       TO SL-REASON
049900
050000     WRITE STOP-LOG-RECORD
050100     IF  NOT FILE-OK
050200         MOVE "STOPLOG"   TO D-TRIP-ID
050300         PERFORM Z900-DATEIFEHLER
050400     END-IF
050500     .
050600 E200-99.
050700     EXIT.
050800
050900******************************************************************
051000* Summensatz schreiben
051100******************************************************************
051200 E300-WRITE-SUMMARY SECTION.
051300 E300-00.
051400     MOVE LINK-TRIP-ID                   TO TS-TRIP-ID
051500     MOVE LINK-TOTAL-DISTANCE            TO TS-TOTAL-DISTANCE
051600     MOVE LINK-TOTAL-ELAPSED             TO TS-TOTAL-ELAPSED
051700     MOVE LINK-ACTIVITY-COUNT            TO TS-ACTIVITY-COUNT
051800     MOVE LINK-STOP-COUNT                TO TS-STOP-COUNT
051900     IF  LINK-STATUS = SPACES
052000         MOVE "AB"                       TO TS-STATUS
052100     ELSE
052200         MOVE LINK-STATUS                TO TS-STATUS
052300     END-IF
052400
052500     WRITE TRIP-SUMMARY-RECORD
052600     IF  NOT FILE-OK
052700         MOVE "TRIPSUM"   TO D-TRIP-ID
052800         PERFORM Z900-DATEIFEHLER
052900     END-IF
053000     .
053100 E300-99.
053200     EXIT.
053300
053400******************************************************************
053500* Datei-Fehlerbehandlung
053600******************************************************************
053700 Z900-DATEIFEHLER SECTION.
053800 Z900-00.
053900     DISPLAY "DATEIFEHLER - FILE-STATUS " FILE-STATUS
054000             " BEI DATEI " D-TRIP-ID
054100     SET PRG-ABBRUCH TO TRUE
054200     .
054300 Z900-99.
054400     EXIT.
054500
054600******************************************************************
054700* ENDE Source-Programm
054800******************************************************************
