000100****************************************************************
000200* Copybook      :: TRPACTC
000300* Letzte Aenderung :: 2019-01-29
000400* Letzte Version   :: G.00.00
000500* Kurzbeschreibung :: Satzbild ACTIVITY-LOG (Fahr-/Dienstabschnitte)
000600*
000700* Aenderungen
000800*----------------------------------------------------------------*
000900* Vers. | Datum    | von | Kommentar                             *
001000*-------|----------|-----|---------------------------------------*
001100*G.00.00|2019-01-29| kl  | Neuerstellung
001200*----------------------------------------------------------------*
001300*
001400* Ausgabedatei ACTIVITY-LOG (line sequential, 80 Byte fest),
001500* chronologisch je Trip.
001600*
001700 01          ACTIVITY-LOG-RECORD.
001800     05      AL-TRIP-ID              PIC X(08).
001900     05      AL-ACT-SEQ              PIC  9(04).
002000     05      AL-START-DATE           PIC  9(08).
002100     05      AL-START-TIME           PIC  9(06).
002200     05      AL-END-DATE             PIC  9(08).
002300     05      AL-END-TIME             PIC  9(06).
002400     05      AL-ACTIVITY-TYPE        PIC X(20).
002500     05      AL-DURATION-HRS         PIC S9(03)V9(04).
002600     05      FILLER                  PIC X(13).
