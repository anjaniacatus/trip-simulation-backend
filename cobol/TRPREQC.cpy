000100****************************************************************
000200* Copybook      :: TRPREQC
000300* Letzte Aenderung :: 2019-02-11
000400* Letzte Version   :: G.00.01
000500* Kurzbeschreibung :: Satzbild TRIP-REQUEST (Kopf- und Punktsatz)
000600*
000700* Aenderungen
000800*----------------------------------------------------------------*
000900* Vers. | Datum    | von | Kommentar                             *
001000*-------|----------|-----|---------------------------------------*
001100*G.00.00|2019-01-29| kl  | Neuerstellung
001200*G.00.01|2019-02-11| rh  | FILLER auf 80 Byte nachgezogen
001300*----------------------------------------------------------------*
001400*
001500* Eingabedatei TRIP-REQUEST (line sequential, 80 Byte fest).
001600* 1. Satz  = Kopfsatz (TRIP-HEADER-RECORD)
001700* Folgesaetze = Routenpunkte (TRIP-POINT-RECORD), LINK-POINT-COUNT
001800*               Stueck, in Routenreihenfolge
001900*
002000 01          TRIP-REQUEST-RECORD.
002100     05      TR-KOPF-ODER-PUNKT.
002200         10  FILLER                  PIC X(80).
002300
002400 01          TRIP-HEADER-RECORD REDEFINES TRIP-REQUEST-RECORD.
002500     05      TH-TRIP-ID              PIC X(08).
002600     05      TH-TOTAL-DISTANCE       PIC S9(05)V9(04).
002700     05      TH-TOTAL-DURATION       PIC S9(03)V9(04).
002800     05      TH-CYCLE-USED           PIC S9(03)V9(04).
002900     05      TH-START-DATE           PIC  9(08).
003000     05      TH-START-TIME           PIC  9(06).
003100     05      TH-POINT-COUNT          PIC  9(04).
003200     05      FILLER                  PIC X(31).
003300
003400 01          TRIP-POINT-RECORD REDEFINES TRIP-REQUEST-RECORD.
003500     05      TP-SEQ-NO               PIC  9(04).
003600     05      TP-LONGITUDE            PIC S9(04)V9(06).
003700     05      TP-LATITUDE             PIC S9(03)V9(06).
003800     05      FILLER                  PIC X(55).
