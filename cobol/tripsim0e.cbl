000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.    TRPSIM0M.
001500 AUTHOR.        K LEMBKE.
001600 INSTALLATION.  WSOFT WUPPERTAL - ANWENDUNGSENTWICKLUNG SPEDITION.
001700 DATE-WRITTEN.  19.06.1986.
001800 DATE-COMPILED.
001900 SECURITY.      NUR INTERNE VERWENDUNG - DISPOSITION/FUHRPARK.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2002-03-19
002300* Letzte Version   :: C.00.05
002400* Kurzbeschreibung :: Regelwerk-Modul HOS-Tagesplanung (US-Lenk-
002500*                     und Ruhezeiten fuer Eigentransport-Fahrer)
002600* Auftrag          :: TRPSYS-1
002700*
002800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1986-06-19| kl  | Neuerstellung, Regeln nach Vorgabe
003400*       |          |     | Fuhrparkleitung (70/8 Regelwerk)
003500*A.00.01|1988-04-02| kl  | Tankstop alle 1000 Meilen ergaenzt
003600*       |          |     | (TRPSYS-012)
003700*B.00.00|1993-02-17| klm | Umstellung auf LINK-REC/LINK-ACT-TBL,
003800*       |          |     | vorher direkte SORT-Ausgabe (TRPSYS-044)
003900*B.00.01|1995-10-05| kl  | Ruhepause alle 8 Std. Lenkzeit ergaenzt
004000*       |          |     | (TRPSYS-058)
004100*C.00.00|1998-11-23| rh  | Jahr-2000-Umstellung: Datumsarithmetik
004200*       |          |     | in U300-ADD-HOURS ueber JULIANDATE statt
004300*       |          |     | 2-stelligem Jahr (Y2K, TRPSYS-079)
004400*C.00.01|1999-01-14| rh  | Nachtrag Y2K: Konstantenbereich und
004500*       |          |     | LINK-ACT-TBL-Datumsfelder 8-stellig
004600*C.00.02|1999-09-30| kl  | Iterationswaechter E200 ergaenzt gegen
004700*       |          |     | Endlosschleife bei fehlerhaften Routen
004800*       |          |     | (TRPSYS-081)
004900*C.00.03|2000-05-10| kl  | Entfernungsberechnung auf Grosskreis-
005000*       |          |     | formel (MATH^SIN/COS/SQRT/ATAN2) umge-
005100*       |          |     | stellt, vorher Naeherung ueber ebene
005200*       |          |     | Geometrie (TRPSYS-086)
005300*C.00.04|2001-11-08| rh  | Tankstop- und Ruhepausen-Standort wird
005400*       |          |     | jetzt mitgeschrieben (LINK-STOP-HAS-LOC)
005500*C.00.05|2002-03-19| kl  | Pruefung auf leeren Routenpunktbestand
005600*       |          |     | und Distanz/Zeit <= 0 vor Simulation
005700*       |          |     | (Status VE, TRPSYS-093)
005800*----------------------------------------------------------------*
005900*
006000* Programmbeschreibung
006100* --------------------
006200* Bildet die Vorschriften zu Lenk- und Ruhezeiten (HOS) fuer einen
006300* einzelnen Tourenauftrag nach: Abholung, Lenkzeitschleife mit
006400* Ruhepausen/Tankstopps/Tagesgrenzen/Wochenreset, Ablieferung.
006500* Schreibt dabei die Aktivitaeten- und Stopptabelle sowie den
006600* Summensatz in den von TRPDRV0O uebergebenen LINK-REC zurueck.
006700* Die Entfernung zwischen zwei Routenpunkten wird nach der Gross-
006800* kreisformel (Haversine) ueber die TAL-Bibliotheksroutinen
006900* MATH^SIN, MATH^COS, MATH^SQRT und MATH^ATAN2 ermittelt.
007000*
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     SWITCH-15 IS ANZEIGE-VERSION
007800         ON STATUS IS SHOW-VERSION
007900     CLASS ALPHNUM IS "0123456789"
008000                      "abcdefghijklmnopqrstuvwxyz"
008100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008200                      " .,;-_!§$%&/=*+".
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 WORKING-STORAGE SECTION.
009100*--------------------------------------------------------------------*
009200* Comp-Felder: Präfix Cn mit n = Anzahl Digits
009300*--------------------------------------------------------------------*
009400 01          COMP-FELDER.
009500     05      C4-ANZ              PIC S9(04) COMP.
009600     05      C4-COUNT            PIC S9(04) COMP.
009700     05      C4-I1               PIC S9(04) COMP.
009800     05      C4-I2               PIC S9(04) COMP.
009900     05      C4-LEN              PIC S9(04) COMP.
010000     05      C4-PTR              PIC S9(04) COMP.
010100
010200     05      C4-X.
010300      10                         PIC X value low-value.
010400      10     C4-X2               PIC X.
010500     05      C4-NUM redefines C4-X
010600                                 PIC S9(04) COMP.
010700
010800     05      C9-ANZ              PIC S9(09) COMP.
010900     05      C9-COUNT            PIC S9(09) COMP.
011000
011100     05      C18-VAL             PIC S9(18) COMP.
011200     05      FILLER              PIC X(01).
011300*--------------------------------------------------------------------*
011400* Display-Felder: Präfix D
011500*--------------------------------------------------------------------*
011600 01          DISPLAY-FELDER.
011700     05      D-NUM1              PIC  9.
011800     05      D-NUM2              PIC  9(02).
011900     05      D-NUM3              PIC  9(03).
012000     05      D-NUM4              PIC -9(04).
012100     05      D-NUM6              PIC  9(06).
012200     05      D-NUM9              PIC  9(09).
012300     05      FILLER              PIC X(01).
012400
012500*--------------------------------------------------------------------*
012600* Felder mit konstantem Inhalt: Präfix K
012700*--------------------------------------------------------------------*
012800 01          KONSTANTE-FELDER.
012900     05      K-MODUL             PIC X(08)      VALUE "TRPSIM0M".
013000*            --> HOS-Regelwerk (70/8-Regel, Eigentransport)
013100     05      K-PICKUP-TIME       PIC S9(03)V9(04) COMP VALUE 1.0.
013200     05      K-DROPOFF-TIME      PIC S9(03)V9(04) COMP VALUE 1.0.
013300     05      K-CYCLE-LIMIT       PIC S9(03)V9(04) COMP VALUE 70.0.
013400     05      K-RESET-DURATION    PIC S9(03)V9(04) COMP VALUE 34.0.
013500     05      K-MAX-DRV-DAY       PIC S9(03)V9(04) COMP VALUE 11.0.
013600     05      K-MAX-ONDUTY-DAY    PIC S9(03)V9(04) COMP VALUE 14.0.
013700     05      K-MAND-OFF-DUTY     PIC S9(03)V9(04) COMP VALUE 10.0.
013800     05      K-BREAK-TRIGGER     PIC S9(03)V9(04) COMP VALUE 8.0.
013900     05      K-REST-BREAK-DUR    PIC S9(03)V9(04) COMP VALUE 0.5.
014000     05      K-MILES-PER-FUEL    PIC S9(05)V9(04) COMP VALUE 1000.0.
014100     05      K-FUELING-TIME      PIC S9(03)V9(04) COMP VALUE 0.5.
014200     05      K-DEFAULT-SPEED     PIC S9(03)V9(04) COMP VALUE 60.0.
014300     05      K-DIST-TOLERANCE    PIC S9(03)V9(04) COMP VALUE 0.1.
014400     05      K-MAX-ITERATIONS    PIC  9(05)       COMP VALUE 10000.
014500*            --> Grosskreisformel
014600     05      K-EARTH-RADIUS      PIC S9(04)V9(04) COMP VALUE 3958.7613.
014700     05      K-PI                PIC  9(01)V9(09) COMP VALUE
014800                                               3.141592654.
014900     05      FILLER              PIC X(01).
015000
015100*----------------------------------------------------------------*
015200* Conditional-Felder
015300*----------------------------------------------------------------*
015400 01          SCHALTER.
015500     05      FILE-STATUS         PIC X(02).
015600          88 FILE-OK                         VALUE "00".
015700          88 FILE-NOK                        VALUE "01" THRU "99".
015800          88 FILE-TIME-OUT                   VALUE "30".
015900     05      REC-STAT REDEFINES  FILE-STATUS.
016000        10   FILE-STATUS1        PIC X.
016100          88 FILE-EOF                        VALUE "1".
016200          88 FILE-INVALID                    VALUE "2".
016300          88 FILE-PERMERR                    VALUE "3".
016400          88 FILE-LOGICERR                   VALUE "4".
016500          88 FILE-NONAME                     VALUE "5" THRU "8".
016600          88 FILE-IMPLERR                    VALUE "9".
016700        10                       PIC X.
016800
016900     05      MSG-STATUS          PIC 9       VALUE ZERO.
017000          88 MSG-OK                          VALUE ZERO.
017100          88 MSG-EOF                         VALUE 1.
017200
017300     05      PRG-STATUS          PIC 9.
017400          88 PRG-OK                          VALUE ZERO.
017500          88 PRG-NOK                         VALUE 1 THRU 9.
017600          88 PRG-ENDE                        VALUE 1.
017700          88 PRG-ABBRUCH                     VALUE 2.
017800     05      FILLER              PIC X(01).
017900
018000*--------------------------------------------------------------------*
018100* Laufwerte der Simulation: Präfix WS
018200*--------------------------------------------------------------------*
018300 01          WS-ENGINE.
018400     05      WS-CUR-DATE          PIC  9(08)       COMP.
018500     05      WS-CUR-TIME          PIC  9(06)       COMP.
018600     05      WS-CYCLE-HOURS       PIC S9(03)V9(04) COMP.
018700     05      WS-DAILY-DRIVING     PIC S9(03)V9(04) COMP.
018800     05      WS-DAILY-ONDUTY      PIC S9(03)V9(04) COMP.
018900     05      WS-DRV-SINCE-BREAK   PIC S9(03)V9(04) COMP.
019000     05      WS-DISTANCE-TRAVELED PIC S9(05)V9(04) COMP.
019100     05      WS-REMAINING-DIST    PIC S9(05)V9(04) COMP.
019200     05      WS-ELAPSED-DURATION  PIC S9(04)V9(04) COMP.
019300     05      WS-STOP-ELAPSED      PIC S9(04)V9(04) COMP.
019400     05      WS-ITERATION-COUNT   PIC  9(05)       COMP.
019500     05      WS-AVERAGE-SPEED     PIC S9(03)V9(04) COMP.
019600     05      WS-FUELINGS-DONE     PIC  9(05)       COMP.
019700     05      WS-DUE-FUELINGS      PIC  9(05)       COMP.
019800     05      WS-DRIVE-TIME        PIC S9(03)V9(04) COMP.
019900     05      WS-SEG-DIST          PIC S9(05)V9(04) COMP.
020000     05      WS-LOOKUP-IDX        PIC S9(04)       COMP.
020100     05      WS-FOUND-FLAG        PIC X(01).
020200          88 WS-FOUND                        VALUE "J".
020300          88 WS-NOT-FOUND                    VALUE "N".
020400     05      FILLER               PIC X(01).
020500
020600*--------------------------------------------------------------------*
020700* Datumsarithmetik fuer U300-ADD-HOURS: Präfix WS
020800*--------------------------------------------------------------------*
020900 01          WS-TIMEARITH.
021000     05      WS-SECONDS           PIC S9(07)       COMP.
021100     05      WS-TOTAL-SECONDS     PIC S9(07)       COMP.
021200     05      WS-REST1             PIC S9(07)       COMP.
021300     05      WS-DAYS-ADD          PIC S9(05)       COMP.
021400     05      WS-HH                PIC S9(04)       COMP.
021500     05      WS-MI                PIC S9(04)       COMP.
021600     05      WS-SS                PIC S9(04)       COMP.
021700     05      FILLER               PIC X(01).
021800
021900*--------------------------------------------------------------------*
022000* Datm-Uhrzeitfelder (für TAL-Routine JULIANDATE)
022100*--------------------------------------------------------------------*
022200 01          TAL-TIME-D.
022300     05      TAL-JHJJMMTT.
022400        10   TAL-JHJJ            PIC  9(04).
022500        10   TAL-MM              PIC  9(02).
022600        10   TAL-TT              PIC  9(02).
022700     05      TAL-JHJJMMTT-N REDEFINES TAL-JHJJMMTT
022800                                 PIC  9(08).
022900     05      TAL-HHMI.
023000        10   TAL-HH              PIC  9(02).
023100        10   TAL-MI              PIC  9(02).
023200     05      TAL-SS              PIC  9(02).
023300     05      FILLER              PIC X(01).
023400
023500 01          TAL-JUL-DAY         PIC S9(09) COMP.
023600
023700*--------------------------------------------------------------------*
023800* Hilfsfelder Grosskreisberechnung (Haversine): Präfix WS-GC
023900*--------------------------------------------------------------------*
024000 01          WS-GEOMATH.
024100     05      WS-GC-LAT1-RAD       PIC S9(03)V9(09) COMP.
024200     05      WS-GC-LAT2-RAD       PIC S9(03)V9(09) COMP.
024300     05      WS-GC-DLAT           PIC S9(03)V9(09) COMP.
024400     05      WS-GC-DLON           PIC S9(03)V9(09) COMP.
024500     05      WS-GC-DLAT2          PIC S9(03)V9(09) COMP.
024600     05      WS-GC-DLON2          PIC S9(03)V9(09) COMP.
024700     05      WS-GC-SIN-DLAT2      PIC S9(01)V9(09) COMP.
024800     05      WS-GC-SIN-DLON2      PIC S9(01)V9(09) COMP.
024900     05      WS-GC-COS-LAT1       PIC S9(01)V9(09) COMP.
025000     05      WS-GC-COS-LAT2       PIC S9(01)V9(09) COMP.
025100     05      WS-GC-A              PIC S9(01)V9(09) COMP.
025200     05      WS-GC-SQRT-A         PIC S9(01)V9(09) COMP.
025300     05      WS-GC-1-MINUS-A      PIC S9(01)V9(09) COMP.
025400     05      WS-GC-SQRT-1MA       PIC S9(01)V9(09) COMP.
025500     05      WS-GC-ATAN-RESULT    PIC S9(03)V9(09) COMP.
025600     05      WS-GC-C              PIC S9(03)V9(09) COMP.
025700     05      FILLER               PIC X(01).
025800
025900*--------------------------------------------------------------------*
026000* Parameter für Untermodulaufrufe: Präfix P
026100*--------------------------------------------------------------------*
026200 01          PARAMETER-FELDER.
026300     05      P-DUMMY              PIC X(02).
026400*            --> F900-ADD-ACTIVITY
026500     05      P-ACT-DURATION       PIC S9(03)V9(04) COMP.
026600     05      P-ACT-TYPE           PIC X(20).
026700     05      P-STOP-FLAG          PIC X(01).
026800          88 P-STOP-YES                      VALUE "Y".
026900          88 P-STOP-NO                       VALUE "N".
027000     05      P-STOP-REASON        PIC X(20).
027100     05      P-STOP-LOC-FLAG      PIC X(01).
027200          88 P-STOP-LOC-YES                  VALUE "J".
027300          88 P-STOP-LOC-NO                   VALUE "N".
027400     05      P-STOP-LON           PIC S9(04)V9(06) COMP.
027500     05      P-STOP-LAT           PIC S9(03)V9(06) COMP.
027600*            --> F100-GREAT-CIRCLE
027700     05      P-GC-LAT1            PIC S9(03)V9(06) COMP.
027800     05      P-GC-LON1            PIC S9(04)V9(06) COMP.
027900     05      P-GC-LAT2            PIC S9(03)V9(06) COMP.
028000     05      P-GC-LON2            PIC S9(04)V9(06) COMP.
028100     05      P-GC-DISTANCE        PIC S9(05)V9(04) COMP.
028200*            --> G100-LOOKUP-LOCATION
028300     05      P-LOOKUP-DIST        PIC S9(05)V9(04) COMP.
028400     05      P-LOOKUP-LON         PIC S9(04)V9(06) COMP.
028500     05      P-LOOKUP-LAT         PIC S9(03)V9(06) COMP.
028600*            --> U300-ADD-HOURS
028700     05      P-DT-DATE            PIC  9(08)       COMP.
028800     05      P-DT-TIME            PIC  9(06)       COMP.
028900     05      P-DT-HOURS           PIC S9(03)V9(04) COMP.
029000     05      FILLER               PIC X(01).
029100
029200 LINKAGE SECTION.
029300*-->    Uebergabebereich aus Treiber TRPDRV0O
029400     COPY    TRPLNKC.
029500
029600 PROCEDURE DIVISION USING LINK-REC.
029700******************************************************************
029800* Steuerungs-Section
029900******************************************************************
030000 A100-STEUERUNG SECTION.
030100 A100-00.
030200     IF  SHOW-VERSION
030300         DISPLAY K-MODUL " vom: " WHEN-COMPILED
030400         STOP RUN
030500     END-IF
030600
030700     PERFORM B000-VORLAUF
030800     PERFORM B100-VERARBEITUNG
030900     PERFORM B090-ENDE
031000     EXIT PROGRAM
031100     .
031200 A100-99.
031300     EXIT.
031400
031500******************************************************************
031600* Vorlauf
031700******************************************************************
031800 B000-VORLAUF SECTION.
031900 B000-00.
032000     PERFORM C000-INIT
032100     .
032200 B000-99.
032300     EXIT.
032400
032500******************************************************************
032600* Ende
032700******************************************************************
032800 B090-ENDE SECTION.
032900 B090-00.
033000     CONTINUE
033100     .
033200 B090-99.
033300     EXIT.
033400
033500******************************************************************
033600* Verarbeitung: Abholung, Lenkzeitschleife, Ablieferung
033700******************************************************************
033800 B100-VERARBEITUNG SECTION.
033900 B100-00.
034000     IF  LINK-POINT-COUNT = ZERO
034100      OR LINK-TOTAL-DISTANCE NOT > ZERO
034200      OR LINK-TOTAL-DURATION NOT > ZERO
034300         MOVE "VE"           TO LINK-STATUS
034400         MOVE ZERO           TO LINK-TOTAL-ELAPSED
034500                                LINK-ACTIVITY-COUNT
034600                                LINK-STOP-COUNT
034700         GO TO B100-99
034800     END-IF
034900
035000     PERFORM D100-PRECOMPUTE
035100     PERFORM E000-INIT-STATE
035200
035300**  ---> Abholung (1 Std. ON_DUTY_NOT_DRIVING, kein Stopp)
035400     MOVE K-PICKUP-TIME          TO P-ACT-DURATION
035500     MOVE "ON_DUTY_NOT_DRIVING"  TO P-ACT-TYPE
035600     SET P-STOP-NO               TO TRUE
035700     PERFORM F900-ADD-ACTIVITY
035800
035900**  ---> Lenkzeitschleife: je Durchlauf greift genau eine Regel,
036000**       danach wird die Abbruchbedingung neu geprueft
036100     PERFORM E200-DRIVE-LOOP THRU E200-99
036200         UNTIL WS-REMAINING-DIST <= K-DIST-TOLERANCE
036300            OR PRG-ABBRUCH
036400
036500     IF  PRG-ABBRUCH
036600         MOVE "IT"               TO LINK-STATUS
036700     ELSE
036800**      ---> Ablieferung (1 Std. ON_DUTY_NOT_DRIVING, kein Stopp)
036900         MOVE K-DROPOFF-TIME         TO P-ACT-DURATION
037000         MOVE "ON_DUTY_NOT_DRIVING"  TO P-ACT-TYPE
037100         SET P-STOP-NO               TO TRUE
037200         PERFORM F900-ADD-ACTIVITY
037300         MOVE "OK"               TO LINK-STATUS
037400     END-IF
037500
037600     MOVE WS-ELAPSED-DURATION    TO LINK-TOTAL-ELAPSED
037700     .
037800 B100-99.
037900     EXIT.
038000
038100******************************************************************
038200* Initialisierung von Feldern und Strukturen
038300******************************************************************
038400 C000-INIT SECTION.
038500 C000-00.
038600     INITIALIZE SCHALTER
038700                WS-ENGINE
038800                WS-TIMEARITH
038900                WS-GEOMATH
039000                PARAMETER-FELDER
039100     .
039200 C000-99.
039300     EXIT.
039400
039500******************************************************************
039600* Routenentfernung vorausberechnen (kumulierte Grosskreisdistanz)
039700******************************************************************
039800 D100-PRECOMPUTE SECTION.
039900 D100-00.
040000     MOVE ZERO TO LINK-RT-CUM-DIST (1)
040100
040200     PERFORM D110-00 THRU D110-99
040300         VARYING C4-I1 FROM 2 BY 1
040400             UNTIL C4-I1 > LINK-POINT-COUNT
040500     .
040600 D100-99.
040700     EXIT.
040800
040900 D110-ACCUM-DIST SECTION.
041000 D110-00.
041100     COMPUTE C4-I2 = C4-I1 - 1
041200
041300     MOVE LINK-RT-LATITUDE  (C4-I2) TO P-GC-LAT1
041400     MOVE LINK-RT-LONGITUDE (C4-I2) TO P-GC-LON1
041500     MOVE LINK-RT-LATITUDE  (C4-I1) TO P-GC-LAT2
041600     MOVE LINK-RT-LONGITUDE (C4-I1) TO P-GC-LON2
041700
041800     PERFORM F100-GREAT-CIRCLE
041900
042000     COMPUTE LINK-RT-CUM-DIST (C4-I1) =
042100             LINK-RT-CUM-DIST (C4-I2) + P-GC-DISTANCE
042200     .
042300 D110-99.
042400     EXIT.
042500
042600******************************************************************
042700* Anfangszustand der Simulation setzen
042800******************************************************************
042900 E000-INIT-STATE SECTION.
043000 E000-00.
043100     MOVE LINK-CYCLE-USED         TO WS-CYCLE-HOURS
043200     MOVE ZERO                    TO WS-DAILY-DRIVING
043300                                      WS-DAILY-ONDUTY
043400                                      WS-DRV-SINCE-BREAK
043500                                      WS-DISTANCE-TRAVELED
043600                                      WS-ELAPSED-DURATION
043700                                      WS-ITERATION-COUNT
043800                                      WS-FUELINGS-DONE
043900     MOVE LINK-TOTAL-DISTANCE     TO WS-REMAINING-DIST
044000     MOVE LINK-START-DATE         TO WS-CUR-DATE
044100     MOVE LINK-START-TIME         TO WS-CUR-TIME
044200     MOVE ZERO                    TO LINK-ACTIVITY-COUNT
044300                                      LINK-STOP-COUNT
044400
044500     IF  LINK-TOTAL-DURATION > ZERO
044600         DIVIDE LINK-TOTAL-DISTANCE BY LINK-TOTAL-DURATION
044700                GIVING WS-AVERAGE-SPEED ROUNDED
044800     ELSE
044900         MOVE K-DEFAULT-SPEED     TO WS-AVERAGE-SPEED
045000     END-IF
045100     .
045200 E000-99.
045300     EXIT.
045400
045500******************************************************************
045600* Lenkzeitschleife - je Aufruf genau eine Regel (Prioritaet 1-6)
045700******************************************************************
045800 E200-DRIVE-LOOP SECTION.
045900 E200-00.
046000**  ---> Regel 1: Iterationswaechter
046100     ADD 1 TO WS-ITERATION-COUNT
046200     IF  WS-ITERATION-COUNT > K-MAX-ITERATIONS
046300         SET PRG-ABBRUCH TO TRUE
046400         GO TO E200-99
046500     END-IF
046600
046700**  ---> Regel 2: Wochenreset (70-Std.-Grenze)
046800     IF  WS-CYCLE-HOURS NOT < K-CYCLE-LIMIT
046900         MOVE K-RESET-DURATION    TO P-ACT-DURATION
047000         MOVE "OFF_DUTY"          TO P-ACT-TYPE
047100         SET P-STOP-YES           TO TRUE
047200         MOVE "CYCLE RESET"       TO P-STOP-REASON
047300         SET P-STOP-LOC-NO        TO TRUE
047400         PERFORM F900-ADD-ACTIVITY
047500         MOVE ZERO TO WS-CYCLE-HOURS
047600                      WS-DAILY-DRIVING
047700                      WS-DAILY-ONDUTY
047800                      WS-DRV-SINCE-BREAK
047900         GO TO E200-99
048000     END-IF
048100
048200**  ---> Regel 3: Tagesgrenze (Lenkzeit oder Dienstzeit)
048300     IF  WS-DAILY-DRIVING NOT < K-MAX-DRV-DAY
048400      OR WS-DAILY-ONDUTY  NOT < K-MAX-ONDUTY-DAY
048500         MOVE K-MAND-OFF-DUTY     TO P-ACT-DURATION
048600         MOVE "OFF_DUTY"          TO P-ACT-TYPE
048700         SET P-STOP-YES           TO TRUE
048800         MOVE "DAILY LIMIT"       TO P-STOP-REASON
048900         SET P-STOP-LOC-NO        TO TRUE
049000         PERFORM F900-ADD-ACTIVITY
049100         MOVE ZERO TO WS-DAILY-DRIVING
049200                      WS-DAILY-ONDUTY
049300                      WS-DRV-SINCE-BREAK
049400         GO TO E200-99
049500     END-IF
049600
049700**  ---> Regel 4: Ruhepause (8 Std. Lenkzeit seit letzter Pause)
049800     IF  WS-DRV-SINCE-BREAK NOT < K-BREAK-TRIGGER
049900         MOVE WS-DISTANCE-TRAVELED TO P-LOOKUP-DIST
050000         PERFORM G100-LOOKUP-LOCATION
050100         MOVE K-REST-BREAK-DUR    TO P-ACT-DURATION
050200         MOVE "OFF_DUTY"          TO P-ACT-TYPE
050300         SET P-STOP-YES           TO TRUE
050400         MOVE "REST BREAK"        TO P-STOP-REASON
050500         SET P-STOP-LOC-YES       TO TRUE
050600         MOVE P-LOOKUP-LON        TO P-STOP-LON
050700         MOVE P-LOOKUP-LAT        TO P-STOP-LAT
050800         PERFORM F900-ADD-ACTIVITY
050900         MOVE ZERO TO WS-DRV-SINCE-BREAK
051000         GO TO E200-99
051100     END-IF
051200
051300**  ---> Regel 5: Tankstopp (alle 1000 Meilen)
051400     DIVIDE WS-DISTANCE-TRAVELED BY K-MILES-PER-FUEL
051500            GIVING WS-DUE-FUELINGS
051600     IF  WS-DUE-FUELINGS > WS-FUELINGS-DONE
051700         MOVE WS-DISTANCE-TRAVELED TO P-LOOKUP-DIST
051800         PERFORM G100-LOOKUP-LOCATION
051900         MOVE K-FUELING-TIME      TO P-ACT-DURATION
052000         MOVE "ON_DUTY_NOT_DRIVING" TO P-ACT-TYPE
052100         SET P-STOP-YES           TO TRUE
052200         MOVE "FUELING STOP"      TO P-STOP-REASON
052300         SET P-STOP-LOC-YES       TO TRUE
052400         MOVE P-LOOKUP-LON        TO P-STOP-LON
052500         MOVE P-LOOKUP-LAT        TO P-STOP-LAT
052600         PERFORM F900-ADD-ACTIVITY
052700         MOVE WS-DUE-FUELINGS     TO WS-FUELINGS-DONE
052800         GO TO E200-99
052900     END-IF
053000
053100**  ---> Regel 6: Fahrsegment (hoechstens 1 Std. am Stueck)
053200     DIVIDE WS-REMAINING-DIST BY WS-AVERAGE-SPEED
053300            GIVING WS-DRIVE-TIME ROUNDED
053400     IF  WS-DRIVE-TIME > 1.0
053500         MOVE 1.0 TO WS-DRIVE-TIME
053600     END-IF
053700     COMPUTE WS-SEG-DIST = WS-DRIVE-TIME * WS-AVERAGE-SPEED
053800     ADD      WS-SEG-DIST TO WS-DISTANCE-TRAVELED
053900     SUBTRACT WS-SEG-DIST FROM WS-REMAINING-DIST
054000     IF  WS-REMAINING-DIST < ZERO
054100         MOVE ZERO TO WS-REMAINING-DIST
054200     END-IF
054300     MOVE WS-DRIVE-TIME           TO P-ACT-DURATION
054400     MOVE "DRIVING"               TO P-ACT-TYPE
054500     SET P-STOP-NO                TO TRUE
054600     PERFORM F900-ADD-ACTIVITY
054700     .
054800 E200-99.
054900     EXIT.
055000
055100******************************************************************
055200* Aktivitaet einstellen, Uhr weiterstellen, Zaehler fortschreiben
055300******************************************************************
055400 F900-ADD-ACTIVITY SECTION.
055500 F900-00.
055600     ADD 1 TO LINK-ACTIVITY-COUNT
055700     MOVE WS-ELAPSED-DURATION     TO WS-STOP-ELAPSED
055800
055900     MOVE WS-CUR-DATE   TO LINK-ACT-START-DATE (LINK-ACTIVITY-COUNT)
056000     MOVE WS-CUR-TIME   TO LINK-ACT-START-TIME (LINK-ACTIVITY-COUNT)
056100
056200     MOVE WS-CUR-DATE             TO P-DT-DATE
056300     MOVE WS-CUR-TIME             TO P-DT-TIME
056400     MOVE P-ACT-DURATION          TO P-DT-HOURS
056500     PERFORM U300-ADD-HOURS
056600     MOVE P-DT-DATE               TO WS-CUR-DATE
056700     MOVE P-DT-TIME               TO WS-CUR-TIME
056800
056900     MOVE WS-CUR-DATE   TO LINK-ACT-END-DATE (LINK-ACTIVITY-COUNT)
057000     MOVE WS-CUR-TIME   TO LINK-ACT-END-TIME (LINK-ACTIVITY-COUNT)
057100     MOVE P-ACT-TYPE    TO LINK-ACT-TYPE (LINK-ACTIVITY-COUNT)
057200     MOVE P-ACT-DURATION TO LINK-ACT-DURATION (LINK-ACTIVITY-COUNT)
057300
057400     ADD P-ACT-DURATION TO WS-ELAPSED-DURATION
057500
057600     IF  P-STOP-YES
057700         ADD 1 TO LINK-STOP-COUNT
057800         MOVE WS-STOP-ELAPSED TO LINK-STOP-ELAPSED (LINK-STOP-COUNT)
057900         MOVE P-STOP-REASON   TO LINK-STOP-REASON  (LINK-STOP-COUNT)
058000         IF  P-STOP-LOC-YES
058100             SET  LINK-STOP-LOC-PRESENT (LINK-STOP-COUNT) TO TRUE
058200             MOVE P-STOP-LON  TO LINK-STOP-LONGITUDE (LINK-STOP-COUNT)
058300             MOVE P-STOP-LAT  TO LINK-STOP-LATITUDE  (LINK-STOP-COUNT)
058400         ELSE
058500             SET  LINK-STOP-LOC-ABSENT  (LINK-STOP-COUNT) TO TRUE
058600             MOVE ZERO TO LINK-STOP-LONGITUDE (LINK-STOP-COUNT)
058700             MOVE ZERO TO LINK-STOP-LATITUDE  (LINK-STOP-COUNT)
058800         END-IF
058900     END-IF
059000
059100     IF  P-ACT-TYPE = "DRIVING" OR P-ACT-TYPE = "ON_DUTY_NOT_DRIVING"
059200         ADD P-ACT-DURATION TO WS-CYCLE-HOURS
059300         ADD P-ACT-DURATION TO WS-DAILY-ONDUTY
059400     END-IF
059500
059600     IF  P-ACT-TYPE = "DRIVING"
059700         ADD P-ACT-DURATION TO WS-DAILY-DRIVING
059800         ADD P-ACT-DURATION TO WS-DRV-SINCE-BREAK
059900     END-IF
060000     .
060100 F900-99.
060200     EXIT.
060300
060400******************************************************************
060500* Grosskreisentfernung zweier Punkte (Haversine), Ergebnis Meilen
060600******************************************************************
060700 F100-GREAT-CIRCLE SECTION.
060800 F100-00.
060900     COMPUTE WS-GC-LAT1-RAD = P-GC-LAT1 * K-PI / 180
061000     COMPUTE WS-GC-LAT2-RAD = P-GC-LAT2 * K-PI / 180
061100     COMPUTE WS-GC-DLAT     = (P-GC-LAT2 - P-GC-LAT1) * K-PI / 180
061200     COMPUTE WS-GC-DLON     = (P-GC-LON2 - P-GC-LON1) * K-PI / 180
061300     COMPUTE WS-GC-DLAT2    = WS-GC-DLAT / 2
061400     COMPUTE WS-GC-DLON2    = WS-GC-DLON / 2
061500
061600     ENTER TAL "MATH^SIN"  USING WS-GC-DLAT2
061700                            GIVING WS-GC-SIN-DLAT2
061800     ENTER TAL "MATH^SIN"  USING WS-GC-DLON2
061900                            GIVING WS-GC-SIN-DLON2
062000     ENTER TAL "MATH^COS"  USING WS-GC-LAT1-RAD
062100                            GIVING WS-GC-COS-LAT1
062200     ENTER TAL "MATH^COS"  USING WS-GC-LAT2-RAD
062300                            GIVING WS-GC-COS-LAT2
062400
062500     COMPUTE WS-GC-A = (WS-GC-SIN-DLAT2 * WS-GC-SIN-DLAT2)
062600                     + (WS-GC-COS-LAT1  * WS-GC-COS-LAT2
062700                        * WS-GC-SIN-DLON2 * WS-GC-SIN-DLON2)
062800
062900     ENTER TAL "MATH^SQRT" USING WS-GC-A
063000                            GIVING WS-GC-SQRT-A
063100     COMPUTE WS-GC-1-MINUS-A = 1 - WS-GC-A
063200     ENTER TAL "MATH^SQRT" USING WS-GC-1-MINUS-A
063300                            GIVING WS-GC-SQRT-1MA
063400     ENTER TAL "MATH^ATAN2" USING WS-GC-SQRT-A, WS-GC-SQRT-1MA
063500                            GIVING WS-GC-ATAN-RESULT
063600
063700     COMPUTE WS-GC-C = 2 * WS-GC-ATAN-RESULT
063800     COMPUTE P-GC-DISTANCE = K-EARTH-RADIUS * WS-GC-C
063900     .
064000 F100-99.
064100     EXIT.
064200
064300******************************************************************
064400* Standort zu einer Entfernung suchen (kumulierte Tabelle)
064500******************************************************************
064600 G100-LOOKUP-LOCATION SECTION.
064700 G100-00.
064800     SET  WS-NOT-FOUND TO TRUE
064900     MOVE LINK-POINT-COUNT TO WS-LOOKUP-IDX
065000
065100     PERFORM G110-00 THRU G110-99
065200         VARYING C4-I1 FROM 1 BY 1
065300             UNTIL C4-I1 >= LINK-POINT-COUNT
065400                OR WS-FOUND
065500
065600     MOVE LINK-RT-LONGITUDE (WS-LOOKUP-IDX) TO P-LOOKUP-LON
065700     MOVE LINK-RT-LATITUDE  (WS-LOOKUP-IDX) TO P-LOOKUP-LAT
065800     .
065900 G100-99.
066000     EXIT.
066100
066200 G110-SEARCH-INTERVAL SECTION.
066300 G110-00.
066400     COMPUTE C4-I2 = C4-I1 + 1
066500     IF  LINK-RT-CUM-DIST (C4-I1) <= P-LOOKUP-DIST
066600     AND P-LOOKUP-DIST <= LINK-RT-CUM-DIST (C4-I2)
066700         MOVE C4-I1        TO WS-LOOKUP-IDX
066800         SET  WS-FOUND     TO TRUE
066900     END-IF
067000     .
067100 G110-99.
067200     EXIT.
067300
067400******************************************************************
067500* Zeitstempel um Stunden (Bruchteile) fortschreiben
067600******************************************************************
067700 U300-ADD-HOURS SECTION.
067800 U300-00.
067900     COMPUTE WS-SECONDS ROUNDED = P-DT-HOURS * 3600
068000
068100     DIVIDE P-DT-TIME BY 10000 GIVING WS-HH REMAINDER WS-REST1
068200     DIVIDE WS-REST1  BY 100   GIVING WS-MI REMAINDER WS-SS
068300
068400     COMPUTE WS-TOTAL-SECONDS =
068500             (WS-HH * 3600) + (WS-MI * 60) + WS-SS + WS-SECONDS
068600
068700     DIVIDE WS-TOTAL-SECONDS BY 86400
068800            GIVING WS-DAYS-ADD REMAINDER WS-TOTAL-SECONDS
068900
069000     DIVIDE WS-TOTAL-SECONDS BY 3600 GIVING WS-HH REMAINDER WS-REST1
069100     DIVIDE WS-REST1         BY 60   GIVING WS-MI REMAINDER WS-SS
069200
069300     COMPUTE P-DT-TIME = (WS-HH * 10000) + (WS-MI * 100) + WS-SS
069400
069500     IF  WS-DAYS-ADD > ZERO
069600         MOVE P-DT-DATE            TO TAL-JHJJMMTT-N
069700         ENTER TAL "DATE^TOJULIAN"   USING TAL-TIME-D
069800                                      GIVING TAL-JUL-DAY
069900         ADD  WS-DAYS-ADD           TO TAL-JUL-DAY
070000         ENTER TAL "DATE^FROMJULIAN" USING TAL-JUL-DAY
070100                                      GIVING TAL-TIME-D
070200         MOVE TAL-JHJJMMTT-N        TO P-DT-DATE
070300     END-IF
070400     .
070500 U300-99.
070600     EXIT.
070700
070800******************************************************************
070900* ENDE Source-Programm
071000******************************************************************
