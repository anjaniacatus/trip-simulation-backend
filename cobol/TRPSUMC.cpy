000100****************************************************************
000200* Copybook      :: TRPSUMC
000300* Letzte Aenderung :: 2019-02-19
000400* Letzte Version   :: G.00.01
000500* Kurzbeschreibung :: Satzbild TRIP-SUMMARY (1 Satz je Trip)
000600*
000700* Aenderungen
000800*----------------------------------------------------------------*
000900* Vers. | Datum    | von | Kommentar                             *
001000*-------|----------|-----|---------------------------------------*
001100*G.00.00|2019-01-29| kl  | Neuerstellung
001200*G.00.01|2019-02-19| rh  | FILLER auf 80 Byte nachgezogen
001300*----------------------------------------------------------------*
001400*
001500* Ausgabedatei TRIP-SUMMARY (line sequential, 80 Byte fest),
001600* genau 1 Satz je Trip.
001700*
001800 01          TRIP-SUMMARY-RECORD.
001900     05      TS-TRIP-ID              PIC X(08).
002000     05      TS-TOTAL-DISTANCE       PIC S9(05)V9(04).
002100     05      TS-TOTAL-ELAPSED        PIC S9(04)V9(04).
002200     05      TS-ACTIVITY-COUNT       PIC  9(04).
002300     05      TS-STOP-COUNT           PIC  9(04).
002400     05      TS-STATUS               PIC X(02).
002500     05      FILLER                  PIC X(45).
